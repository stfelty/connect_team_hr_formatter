000100********************************************
000200*                                          *
000300*  Record Definition For Hours Summary      *
000400*           Print File                      *
000500********************************************
000600*  File size 132 bytes - landscape print image.
000700*
000800* 04/01/26 vbc - Created.
000900* 11/01/26 vbc - Switched to Report Writer, record is now
001000*                generated by the RD - see hrs200 Report Section.
001010* 20/01/26 vbc - Added Record Contains now the Select is plain
001020*                Sequential, not Line Sequential - the compiler
001030*                no longer has a newline to size the record off.
001100*
001200 FD  HRS-REPORT-OUT-FILE
001210     RECORD CONTAINS 132 CHARACTERS
001300     REPORT IS HRS-SUMMARY-REPORT.
001400*
