000100********************************************
000200*                                          *
000300*  Record Definition For Employee           *
000400*     Hours Summary Out File                *
000500*     Uses Hrs-Sum-Emp-No as key (sorted    *
000600*     ascending, no index needed)           *
000700********************************************
000800*  File size 90 bytes - hours carried as display
000900*  numerics so the record is readable by downstream
001000*  jobs without a de-pack step.
001100*
001200* 04/01/26 vbc - Created.
001300* 11/01/26 vbc - Pay-type literal confirmed "Work" per
001400*                HR - no overtime calc in this program.
001410* 20/01/26 vbc - Added Record Contains now the Select is plain
001420*                Sequential, not Line Sequential - the compiler
001430*                no longer has a newline to size the record off.
001500*
001600 FD  HRS-SUMMARY-OUT-FILE
001610     RECORD CONTAINS 90 CHARACTERS.
001700*
001800 01  HRS-SUMMARY-OUT-RECORD.
001810     03  HRS-SUM-EMP-NO           PIC X(10).
001910*                                   always spaces
001920     03  HRS-SUM-LAST-NAME        PIC X(20).
002010*                                   always spaces
002020     03  HRS-SUM-FIRST-NAME       PIC X(20).
002110*                                   always "Work"
002120     03  HRS-SUM-PAY-TYPE         PIC X(10).
002300     03  HRS-SUM-REGULAR-HOURS    PIC S9(4)V99.
002410*                                   always zero
002420     03  HRS-SUM-OT1-HOURS        PIC S9(4)V99.
002500     03  HRS-SUM-PAID-HOURS       PIC S9(4)V99.
002610*                                   always zero
002620     03  HRS-SUM-UNPAID-HOURS     PIC S9(4)V99.
002700     03  FILLER                   PIC X(6).
002800*
