000100********************************************
000200*                                          *
000300*  Record Definition For Clock Event        *
000400*           Transaction File                *
000500*     Input only - no key, no master tie    *
000600********************************************
000700*  File size 50 bytes - fixed, line sequential.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 vbc - Created.
001200* 11/01/26 vbc - Hrs-Evt-User-No added back per clock vendor
001300*                feed spec para 6, informational only.
001400* 12/01/26 vbc - Added the -N and -G redefines so HRS100 does
001500*                not have to unstring the dates/times itself.
001600*
001700 FD  HRS-CLOCK-EVENT-FILE.
001800*
001900 01  HRS-CLOCK-EVENT-RECORD.
002000     03  HRS-EVT-EMPLOYEE-NO      PIC X(10).
002100*                                   blank = record skipped silent
002200*                                   ccyymmdd
002210     03  HRS-EVT-START-DATE       PIC 9(8).
002300     03  HRS-EVT-START-DATE-N REDEFINES
002400                 HRS-EVT-START-DATE
002410*                                   non-numeric test view
002500                                  PIC X(8).
002600     03  HRS-EVT-SD-GRP REDEFINES
002700                 HRS-EVT-START-DATE.
002800         05  HRS-EVT-SD-CCYY      PIC 9(4).
002900         05  HRS-EVT-SD-MM        PIC 99.
003000         05  HRS-EVT-SD-DD        PIC 99.
003010*                                   hhmmss 24 hr
003100     03  HRS-EVT-START-TIME       PIC 9(6).
003200     03  HRS-EVT-START-TIME-N REDEFINES
003300                 HRS-EVT-START-TIME
003310*                                   non-numeric test view
003400                                  PIC X(6).
003500     03  HRS-EVT-ST-GRP REDEFINES
003600                 HRS-EVT-START-TIME.
003700         05  HRS-EVT-ST-HH        PIC 99.
003800         05  HRS-EVT-ST-MM        PIC 99.
003900         05  HRS-EVT-ST-SS        PIC 99.
004000*                                   ccyymmdd
004010     03  HRS-EVT-END-DATE         PIC 9(8).
004100     03  HRS-EVT-END-DATE-N REDEFINES
004200                 HRS-EVT-END-DATE
004210*                                   non-numeric test view
004300                                  PIC X(8).
004400     03  HRS-EVT-ED-GRP REDEFINES
004500                 HRS-EVT-END-DATE.
004600         05  HRS-EVT-ED-CCYY      PIC 9(4).
004700         05  HRS-EVT-ED-MM        PIC 99.
004800         05  HRS-EVT-ED-DD        PIC 99.
004900*                                   hhmmss 24 hr
004910     03  HRS-EVT-END-TIME         PIC 9(6).
005000     03  HRS-EVT-END-TIME-N REDEFINES
005100                 HRS-EVT-END-TIME
005110*                                   non-numeric test view
005200                                  PIC X(6).
005300     03  HRS-EVT-ET-GRP REDEFINES
005400                 HRS-EVT-END-TIME.
005500         05  HRS-EVT-ET-HH        PIC 99.
005600         05  HRS-EVT-ET-MM        PIC 99.
005700         05  HRS-EVT-ET-SS        PIC 99.
005800     03  HRS-EVT-USER-NO          PIC X(10).
005900*                                   dup of emp-no, informational only
006000     03  FILLER                   PIC X(2).
006100*
