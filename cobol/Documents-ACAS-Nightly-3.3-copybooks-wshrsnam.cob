000100*
000200* Files used in the HR Hours Summary batch - cut down from
000300* the ACAS File-Defs table (wsnames.cob) to just the four
000400* files this system owns.
000500*
000600* 04/01/26 vbc - Created.
000700*
000800 01  HRS-FILE-DEFS.
000900     02  HRS-FILE-DEFS-A.
001000         03  HRS-FILE-01   PIC X(44)  VALUE "CLOCKEVT".
001100         03  HRS-FILE-02   PIC X(44)  VALUE "HRSSUMRY".
001200         03  HRS-FILE-03   PIC X(44)  VALUE "HRSPRINT".
001300         03  HRS-FILE-04   PIC X(44)  VALUE "HRSPARM".
001400     02  FILLER REDEFINES HRS-FILE-DEFS-A.
001500         03  HRS-SYSTEM-FILE-NAMES  PIC X(44)  OCCURS 4.
001600     02  HRS-FILE-DEFS-COUNT       BINARY-SHORT  VALUE 4.
001700*
