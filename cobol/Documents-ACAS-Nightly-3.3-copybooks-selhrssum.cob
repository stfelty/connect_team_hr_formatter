000100********************************************************
000200*                                                      *
000300*   File Control Entry For Employee Summary Out File    *
000400*                                                       *
000500********************************************************
000600*  Machine readable summary of the daily hours report -
000700*  one record per employee, ascending Hrs-Sum-Emp-No.
000800*
000900* 04/01/26 vbc - Created for the HR Hours Summary batch.
001000* 20/01/26 vbc - Switched off Line Sequential - the spec calls
001010*                for a true 90-byte fixed record and Line
001020*                Sequential trims the trailing spaces on write.
001030*
001100    SELECT HRS-SUMMARY-OUT-FILE ASSIGN TO "HRSSUMRY"
001200        ORGANIZATION IS SEQUENTIAL
001300        ACCESS MODE IS SEQUENTIAL
001400        FILE STATUS IS HRS-SO-STATUS.
001500*
