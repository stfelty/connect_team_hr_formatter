000100*****************************************************************
000200*                                                               *
000300*                HR Hours Summary      Pipeline Driver          *
000400*          Reads run parameters, checks input exists,           *
000500*             chains the processor and the formatter            *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             HRS000.
001300*
001400 AUTHOR.                 J R Halversen.
001500*
001600 INSTALLATION.           Applewood Computers - Payroll Division.
001700*
001800 DATE-WRITTEN.           01/04/1987.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               Copyright (C) 1987-2026 & later,
002300                         Applewood Computers.  Distributed
002400                         under the GNU General Public License.
002500                         See the file COPYING for details.
002600*
002700*    Remarks.            HR Hours Summary batch - pipeline
002800*                        driver (formerly the payroll SOJ shell,
002900*                        stripped of all screen I-O for a
003000*                        straight batch run).
003100*
003200*    Called modules.     HRS100, HRS200.
003300*
003400*    Files used:
003500*                        HRSPARM.  Run parameters (optional).
003600*                        CLOCKEVT. Clock event transactions.
003700*
003800*    Error messages used.
003900*                        HRS901 - HRS903.
004000*
004100* Changes:
004200* 01/04/87 jrh - 1.00.00 Created, cut down from py000 (SOJ
004300*                        shell) for the new HR Hours Summary
004400*                        nightly run - no terminal involved.
004500* 14/09/87 jrh -    .01  Added HRSPARM read so Payroll can hand
004600*                        us a target date without a recompile.
004700* 22/11/88 vbc -    .02  Reviewed with jrh - end-date default
004800*                        confirmed as target date per spec.
004900* 19/06/91 jrh -    .03  Hard abend wording tidied for ops log.
005000* 08/02/93 jrh -    .04  HRS-CD-Report-Prefix now passed through
005100*                        unchanged to HRS200 - ops asked for
005200*                        a per-site prefix once, here it is.
005300* 30/10/95 mts -    .05  File status checks widened - DASD full
005400*                        was coming back as a garbage HRS903.
005500* 17/01/99 jrh - 1.01.00 Year-2000 field widening - HRS-PM
005600*                        dates already carry full century, no
005700*                        windowing needed on this program.
005800* 11/05/99 jrh -    .01  Confirmed clean through 01/01/2000 in
005900*                        the UAT region.
006000* 23/08/02 jrh -    .02  Tightened blank-date test - a run of
006100*                        all-spaces on HRSPARM was silently
006200*                        defaulting both dates to the same day.
006300* 14/03/07 vbc -    .03  Minor clean up of comments only.
006400* 09/11/11 jrh - 1.02.00 Support for multi date formats removed
006500*                        again - this program only ever sees
006600*                        mm/dd/yyyy now, UK format was unused.
006700* 06/05/16 jrh -    .01  CALL convention to HRS100/HRS200 moved
006800*                        to HRS-Calling-Data throughout.
006900* 24/10/16 jrh -    .02  Adopted wshrsnam.cob for the File-Defs
007000*                        table in line with the rest of ACAS.
007100* 15/01/17 jrh - 1.03.00 Rebuilt against the 3.02 RDB copybook
007200*                        set - no RDB used here, straight files.
007300* 20/09/25 jrh - 1.04.00 Version update to match payroll 3.3.00.
007400* 04/01/26 vbc  - 2.00.00 Re-targeted at the HR Hours Summary
007500*                        spec - old SOJ menu-chain logic removed.
007600* 11/01/26 jrh -    .01  Added 2000-Check-Input-Exists - ops were
007700*                        getting a HRS100 abend instead of a
007800*                        clean HRS901 when the feed had not
007900*                        landed yet.
007910* 13/01/26 vbc  -    .02  Work-Date field order was month/day/
007920*                        century-year - the flat redefine came
007930*                        out MMDDCCYY, not ccyymmdd, so a supplied
007940*                        target date never matched a shift date.
007950*                        Reordered to ccyy/mm/dd.
007960* 20/01/26 vbc  -    .03  Dropped Special-Names - Top-Of-Form,
007970*                        Numeric-Date and the Upsi-0 rerun switch
007980*                        were carried over from the payroll copy
007990*                        this was split from and nothing in this
007991*                        program ever tested any of them.
007992* 20/01/26 vbc  -    .04  Added 88-levels on Hrs-Pm-Status and
007993*                        Hrs-Ce-Status (-Ok/-Not-Found) - the tests
007994*                        in 1000-Read-Parameters/2000-Check-Input-
007995*                        Exists now read off the condition name
007996*                        instead of the raw "00"/"35" literal.
008000*
008100*****************************************************************
008200*
008300* Copyright Notice.
008400* ****************
008500*
008600* These files and programs are part of the Applewood Computers
008700* HR Hours Summary batch and are Copyright (c) Applewood
008800* Computers, 1987-2026 and later.  Distributed under the GNU
008900* General Public License, see the file COPYING for details.
009000*
009100 ENVIRONMENT             DIVISION.
009200*================================
009300*
010000 INPUT-OUTPUT            SECTION.
010100 FILE-CONTROL.
010200 COPY "selhrsparm.cob".
010300 COPY "selhrsevt.cob".
010400*
010500 DATA                    DIVISION.
010600*================================
010700*
010800 FILE                    SECTION.
010900 COPY "fdhrsparm.cob".
011000 COPY "fdhrsevt.cob".
011100*
011200 WORKING-STORAGE         SECTION.
011300*-----------------------
011400 77  WS-PROG-NAME            PIC X(17)  VALUE "HRS000 (2.00.00)".
011500*
011600 01  WS-STATUS-FIELDS.
011700     03  HRS-PM-STATUS        PIC XX     VALUE "00".
011710         88  HRS-PM-STATUS-OK        VALUE "00".
011720         88  HRS-PM-STATUS-NOT-FOUND VALUE "35".
011800     03  HRS-CE-STATUS        PIC XX     VALUE "00".
011810         88  HRS-CE-STATUS-OK        VALUE "00".
011820         88  HRS-CE-STATUS-NOT-FOUND VALUE "35".
011900     03  FILLER               PIC X(6).
012000*
012100 01  WS-WORK-DATE.
012110*                                  ccyymmdd - order matches the
012120*                                  event feed for a clean compare
012200     03  WS-WORK-DATE-N       PIC 9(8).
012300     03  WS-WD-GRP REDEFINES WS-WORK-DATE-N.
012400         05  WS-WD-CCYY       PIC 9(4).
012410         05  WS-WD-MONTH      PIC 99.
012420         05  WS-WD-DAY        PIC 99.
012500     03  FILLER               PIC X(2).
012700*
013300 01  Error-Messages.
013400     03  HRS901   PIC X(46)
013500              VALUE "HRS901 Clock event input file not found - ".
013600     03  HRS902   PIC X(46)
013700              VALUE "HRS902 Invalid target or end date supplied -".
013800     03  HRS903   PIC X(46)
013900              VALUE "HRS903 Abend reading the HR parameter file - ".
014000     03  FILLER               PIC X(6).
014100*
014600 COPY "wshrsnam.cob".
014700 COPY "wshrscall.cob".
014800*
014900 PROCEDURE               DIVISION.
015000*================================
015100*
015200 0000-Main-Process.
015300     PERFORM 1000-Read-Parameters     THRU 1000-Exit.
015400     PERFORM 1500-Validate-Parms      THRU 1500-Exit.
015500     PERFORM 2000-Check-Input-Exists  THRU 2000-Exit.
015600*
015700     CALL "HRS100"       USING HRS-CALLING-DATA.
015800     IF       HRS-CD-RETURN-CODE NOT = ZERO
015900              GO TO 9000-Hard-Abend.
016000*
016100     CALL "HRS200"       USING HRS-CALLING-DATA.
016200*
016300     DISPLAY "HRS000 HR HOURS SUMMARY BATCH COMPLETE - "
016400             HRS-CD-EMP-COUNT " EMPLOYEE(S) REPORTED".
016500     GO TO 0000-Exit.
016600*
016700 0000-Exit.
016800     STOP RUN.
016900*
017000 1000-Read-Parameters.
017100* Pick up an optional target-date / end-date hand off from
017200* Payroll - absence of the file (or a blank record) means
017300* both dates default later, per rule 8 and rule 13.
017400     MOVE SPACES TO HRS-PM-TARGET-DATE HRS-PM-END-DATE.
017500     MOVE "HR_Report" TO HRS-CD-REPORT-PREFIX.
017600     OPEN INPUT HRS-PARAMETER-FILE.
017700     IF       HRS-PM-STATUS-NOT-FOUND
017800              GO TO 1000-Exit.
017900     IF NOT   HRS-PM-STATUS-OK
018000              DISPLAY HRS903 HRS-PM-STATUS
018100              GO TO 9000-Hard-Abend.
018200*
018300     READ     HRS-PARAMETER-FILE
018400              AT END GO TO 1090-Close-Parm-File.
018500     MOVE     HRS-PM-REPORT-PREFIX TO HRS-CD-REPORT-PREFIX.
018600*
018700 1090-Close-Parm-File.
018800     CLOSE    HRS-PARAMETER-FILE.
018900 1000-Exit.
019000     EXIT.
019100*
019200 1500-Validate-Parms.
019300* Rule 13 - parameter dates are mm/dd/yyyy and must be real
019400* calendar dates; blank means "not supplied, default later".
019500     MOVE ZERO TO HRS-CD-TARGET-DATE HRS-CD-END-DATE.
019600     IF       HRS-PM-TARGET-DATE NOT = SPACES
019700              PERFORM 1600-Edit-Target-Date THRU 1600-Exit.
019800     IF       HRS-PM-END-DATE NOT = SPACES
019900              PERFORM 1700-Edit-End-Date THRU 1700-Exit.
020000 1500-Exit.
020100     EXIT.
020200*
020300 1600-Edit-Target-Date.
020400     MOVE     HRS-PM-TD-MONTH TO WS-WD-MONTH.
020500     MOVE     HRS-PM-TD-DAY   TO WS-WD-DAY.
020600     MOVE     HRS-PM-TD-YEAR  TO WS-WD-CCYY.
020700     IF       WS-WD-MONTH NOT NUMERIC
020800        OR    WS-WD-DAY   NOT NUMERIC
020900        OR    WS-WD-CCYY  NOT NUMERIC
021000        OR    WS-WD-MONTH NOT > ZERO
021100        OR    WS-WD-MONTH > 12
021200        OR    WS-WD-DAY   NOT > ZERO
021300        OR    WS-WD-DAY   > 31
021400        OR    WS-WD-CCYY  = ZERO
021500              DISPLAY HRS902 "TARGET-DATE"
021600              GO TO 9000-Hard-Abend.
021700     MOVE     WS-WORK-DATE-N TO HRS-CD-TARGET-DATE.
021800 1600-Exit.
021900     EXIT.
022000*
022100 1700-Edit-End-Date.
022200     MOVE     HRS-PM-ED-MONTH TO WS-WD-MONTH.
022300     MOVE     HRS-PM-ED-DAY   TO WS-WD-DAY.
022400     MOVE     HRS-PM-ED-YEAR  TO WS-WD-CCYY.
022500     IF       WS-WD-MONTH NOT NUMERIC
022600        OR    WS-WD-DAY   NOT NUMERIC
022700        OR    WS-WD-CCYY  NOT NUMERIC
022800        OR    WS-WD-MONTH NOT > ZERO
022900        OR    WS-WD-MONTH > 12
023000        OR    WS-WD-DAY   NOT > ZERO
023100        OR    WS-WD-DAY   > 31
023200        OR    WS-WD-CCYY  = ZERO
023300              DISPLAY HRS902 "END-DATE"
023400              GO TO 9000-Hard-Abend.
023500     MOVE     WS-WORK-DATE-N TO HRS-CD-END-DATE.
023600 1700-Exit.
023700     EXIT.
023800*
023900 2000-Check-Input-Exists.
024000* Rule 14 - empty or absent input is a hard failure, caught
024100* here rather than letting HRS100 trip over an empty file.
024200     OPEN     INPUT HRS-CLOCK-EVENT-FILE.
024300     IF       HRS-CE-STATUS-NOT-FOUND
024400              DISPLAY HRS901
024500              GO TO 9000-Hard-Abend.
024600     IF NOT   HRS-CE-STATUS-OK
024700              DISPLAY HRS901 HRS-CE-STATUS
024800              GO TO 9000-Hard-Abend.
024900*
025000     READ     HRS-CLOCK-EVENT-FILE
025100              AT END
025200              DISPLAY HRS901 "- EMPTY"
025300              CLOSE HRS-CLOCK-EVENT-FILE
025400              GO TO 9000-Hard-Abend.
025500*
025600     CLOSE    HRS-CLOCK-EVENT-FILE.
025700 2000-Exit.
025800     EXIT.
025900*
026000 9000-Hard-Abend.
026100     DISPLAY  "HRS000 RUN TERMINATED - SEE MESSAGE ABOVE".
026200     MOVE     16 TO RETURN-CODE.
026300     STOP RUN.
