000100********************************************
000200*                                          *
000300*  Working Storage For Shift & Employee     *
000400*   Hours Accumulator Tables                *
000500********************************************
000600*  Hrs-Shift-Table holds every valid shift found in
000700*  pass 1 (see hrs100 1000-Read-Validate-Events-Exit),
000800*  Hrs-Emp-Table holds one entry per employee kept in
000900*  ascending Hrs-Et-Emp-No order by 2100-Post-Employee-
001000*  Table - built the way Emp-Dist-Grp/Emp-Ed-Grp are
001100*  built in wspyemp.cob.
001200*
001300* 04/01/26 vbc - Created.
001400* 11/01/26 vbc - Table sizes set to 5000 shifts / 2000
001500*                employees - review if a site runs bigger.
001600*
001700 01  HRS-SHIFT-TABLE.
001800     03  HRS-SH-COUNT             BINARY-SHORT UNSIGNED
001900                                  VALUE ZERO.
002000     03  HRS-SH-ENTRY             OCCURS 5000 TIMES
002100                                  INDEXED BY HRS-SH-IDX.
002200         05  HRS-SH-EMP-NO        PIC X(10).
002300         05  HRS-SH-DATE          PIC 9(8).
002400         05  HRS-SH-HOURS         PIC S9(3)V99   COMP-3.
002410         05  FILLER               PIC X(2).
002500*
002600 01  HRS-EMP-TABLE.
002700     03  HRS-ET-COUNT             BINARY-SHORT UNSIGNED
002800                                  VALUE ZERO.
002900     03  HRS-ET-ENTRY             OCCURS 2000 TIMES
003000                                  ASCENDING KEY IS HRS-ET-EMP-NO
003100                                  INDEXED BY HRS-ET-IDX.
003200         05  HRS-ET-EMP-NO        PIC X(10).
003300         05  HRS-ET-REGULAR-HRS   PIC S9(4)V99   COMP-3.
003310         05  FILLER               PIC X(2).
003400*
