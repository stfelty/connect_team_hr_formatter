000100*****************************************************************
000200*                                                               *
000300*              HR Hours Summary    Clock Event Processor        *
000400*        Read / validate / filter the raw clock events,         *
000500*          compute shift hours, aggregate per employee          *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.             HRS100.
001300*
001400 AUTHOR.                 J R Halversen.
001500*
001600 INSTALLATION.           Applewood Computers - Payroll Division.
001700*
001800 DATE-WRITTEN.           04/01/1987.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.               Copyright (C) 1987-2026 & later,
002300                         Applewood Computers.  Distributed
002400                         under the GNU General Public License.
002500                         See the file COPYING for details.
002600*
002700*    Remarks.            Core logic of the HR Hours Summary
002800*                        batch - reads the raw clock-in/clock-
002900*                        out feed, drops anything that cannot
003000*                        be trusted, works out each shift's
003100*                        hours and rolls them up per employee
003200*                        for the target report date.
003300*
003400*    Called modules.     None.
003500*
003600*    Called by.          HRS000.
003700*
003800*    Files used:
003900*                        CLOCKEVT. Clock event transactions (in).
004000*                        HRSSUMRY. Employee hours summary (out).
004100*
004200*    Error messages used.
004300*                        None - HRS000 carries the abend text.
004400*
004500* Changes:
004600* 04/01/87 jrh - 1.00.00 Created.
004700* 19/02/87 jrh -    .01  Overnight-shift test added - first cut
004800*                        was only comparing time-of-day, missed
004900*                        shifts crossing midnight entirely.
005000* 02/06/88 jrh -    .02  Hours now rounded half-up at 2 decimals
005100*                        as soon as computed, not at totalling -
005200*                        avoids rounding twice (vbc review).
005300* 14/09/89 vbc -    .03  Confirmed duration test is strictly
005400*                        greater than zero, not greater-or-equal.
005500* 11/07/91 jrh -    .04  Employee table widened to 2000 entries,
005600*                        1000 was tight on the busiest site.
005700* 23/03/94 jrh -    .05  Blank Employee-No rows now skipped with
005800*                        no counter bump at all, per HR - those
005900*                        come from clock machine self-test pings.
006000* 17/01/99 jrh - 1.01.00 Year-2000 review - dates are full ccyy
006100*                        on this feed already, no 2-digit
006200*                        windowing logic exists or is needed.
006300* 11/05/99 jrh -    .01  Soak tested over 1999/2000 turn with
006400*                        no issues found.
006500* 06/11/03 jrh -    .02  Shift table bumped to 5000 rows - the
006600*                        new badge readers send far more pings.
006700* 20/08/08 mts -    .03  Added page of DISPLAY counts at end of
006800*                        pass 1 - ops wanted the numbers on the
006900*                        job log, not just in the report.
007000* 09/11/11 jrh -    .04  Removed an old UK-date branch left over
007100*                        from the payroll copy this was split
007200*                        from - this feed is always ccyymmdd.
007300* 15/03/15 jrh - 1.02.00 Employee table sort reworked as a
007400*                        straight bubble pass - the old insert-
007500*                        in-place logic was shuffling the whole
007600*                        table on every new employee.
007700* 24/10/16 jrh -    .01  Adopted wshrsacc.cob / wshrscall.cob in
007800*                        line with the rest of ACAS copybooks.
007900* 20/09/25 jrh - 1.03.00 Version update to match payroll 3.3.00.
008000* 04/01/26 vbc  - 2.00.00 Re-targeted at the HR Hours Summary
008100*                        spec - program split out of the old
008200*                        combined pyhrs edit/post routine.
008300* 12/01/26 jrh -    .01  Report-date default (max shift date)
008400*                        and end-date default both confirmed
008500*                        against spec rule 8 and rule 13.
008510* 20/01/26 vbc  -    .02  Rule 2 is "year non-zero", not just
008520*                        "whole date non-zero" - 00001231 was
008530*                        slipping past the old zero-date test and
008540*                        the month/day range checks both, onto a
008550*                        corrupt shift.  Added a Ccyy = Zero test.
008560*                        Dropped Top-Of-Form and the Upsi-0 rerun
008570*                        switch from Special-Names while in here -
008580*                        neither is tested anywhere in this
008590*                        program; kept Class Numeric-Date and
008600*                        wired it into the date/time parse test
008610*                        below in place of the plain Numeric test.
008615* 20/01/26 vbc  -    .03  Hrs-Cd-Valid-Shifts was sitting in
008616*                        Hrs-Calling-Data unset - now moved out of
008617*                        Hrs-Sh-Count alongside the Emp-Count move,
008618*                        so Hrs000/Hrs200 can see the valid-shift
008619*                        figure behind rule 8/14 if they need it.
008620*
008700*****************************************************************
008800*
008900* Copyright Notice.
009000* ****************
009100*
009200* These files and programs are part of the Applewood Computers
009300* HR Hours Summary batch and are Copyright (c) Applewood
009400* Computers, 1987-2026 and later.  Distributed under the GNU
009500* General Public License, see the file COPYING for details.
009600*
009700 ENVIRONMENT             DIVISION.
009800*================================
009900*
010000 CONFIGURATION           SECTION.
010100 SPECIAL-NAMES.
010300     CLASS NUMERIC-DATE  IS "0123456789".
010500*
010600 INPUT-OUTPUT            SECTION.
010700 FILE-CONTROL.
010800 COPY "selhrsevt.cob".
010900 COPY "selhrssum.cob".
011000*
011100 DATA                    DIVISION.
011200*================================
011300*
011400 FILE                    SECTION.
011500 COPY "fdhrsevt.cob".
011600 COPY "fdhrssum.cob".
011700*
011800 WORKING-STORAGE         SECTION.
011900*-----------------------
012000 77  WS-PROG-NAME            PIC X(17)  VALUE "HRS100 (2.00.00)".
012100*
012200 01  WS-STATUS-FIELDS.
012300     03  HRS-CE-STATUS        PIC XX     VALUE "00".
012400     03  HRS-SO-STATUS        PIC XX     VALUE "00".
012500     03  FILLER               PIC X(6).
012600*
012700 01  WS-SWITCHES.
012800     03  WS-CE-EOF            PIC X      VALUE "N".
012900     03  WS-EVT-VALID         PIC X      VALUE "Y".
013000     03  WS-ET-FOUND          PIC X      VALUE "N".
013100     03  WS-SRT-SWAPPED       PIC X      VALUE "N".
013200     03  FILLER               PIC X(4).
013300*
013400 01  WS-COUNTERS.
013500     03  WS-ET-MATCH          BINARY-SHORT UNSIGNED VALUE ZERO.
013600     03  WS-SRT-LIMIT         BINARY-SHORT UNSIGNED VALUE ZERO.
013700     03  WS-SRT-NEXT          BINARY-SHORT UNSIGNED VALUE ZERO.
013800     03  FILLER               PIC X(4).
013900*
014000 01  WS-DURATION-WORK.
014100     03  WS-START-SECS        BINARY-LONG   VALUE ZERO.
014200     03  WS-END-SECS          BINARY-LONG   VALUE ZERO.
014300     03  WS-DUR-SECONDS       BINARY-LONG   VALUE ZERO.
014400     03  FILLER               PIC X(4).
014500*
014600 01  WS-SRT-HOLD.
014700     03  WS-SRT-HOLD-EMP-NO   PIC X(10).
014800     03  WS-SRT-HOLD-HOURS    PIC S9(4)V99   COMP-3.
014900     03  FILLER               PIC X(2).
014910*                                  Hrs-Sort-Hold must stay byte-
014920*                                  for-byte the size of Hrs-Et-
014930*                                  Entry - this is a whole-entry
014940*                                  swap, not a field-by-field one.
015200*
015300 77  WS-REPORT-DATE           PIC 9(8)       VALUE ZERO.
015400*
015500 COPY "wshrsacc.cob".
015600*
015700 LINKAGE                 SECTION.
015800*===============
015900*
016000 COPY "wshrscall.cob".
016100*
016200 PROCEDURE               DIVISION    USING HRS-CALLING-DATA.
016300*====================================================
016400*
016500 0000-Main-Process.
016600     PERFORM  1000-Initialize           THRU 1000-Exit.
016700     PERFORM  1100-Read-Validate-Events THRU 1100-Exit
016800              UNTIL WS-CE-EOF = "Y".
016900     CLOSE    HRS-CLOCK-EVENT-FILE.
017000*
017100     DISPLAY  "HRS100 VALID SHIFTS    = " HRS-SH-COUNT.
017200     DISPLAY  "HRS100 OVERNIGHT SKIPS  = " HRS-CD-OVERNIGHT-CNT.
017300     DISPLAY  "HRS100 UNPARSEABLE RECS = " HRS-CD-UNPARSE-CNT.
017400*
017500     IF       HRS-SH-COUNT = ZERO
017600              GO TO 1900-No-Valid-Shifts.
017700*
017800     PERFORM  1500-Select-Report-Date   THRU 1500-Exit.
017900*
018000     PERFORM  2000-Aggregate-Shifts     THRU 2000-Exit
018100              VARYING HRS-SH-IDX FROM 1 BY 1
018200              UNTIL   HRS-SH-IDX > HRS-SH-COUNT.
018300*
018400     IF       HRS-ET-COUNT = ZERO
018500              GO TO 2900-No-Shifts-For-Date.
018600*
018700     PERFORM  2400-Sort-Emp-Table       THRU 2400-Exit.
018800*
018900     OPEN     OUTPUT HRS-SUMMARY-OUT-FILE.
019000     PERFORM  2500-Write-Summary-Recs   THRU 2500-Exit
019100              VARYING HRS-ET-IDX FROM 1 BY 1
019200              UNTIL   HRS-ET-IDX > HRS-ET-COUNT.
019300     CLOSE    HRS-SUMMARY-OUT-FILE.
019400*
019500     MOVE     HRS-ET-COUNT TO HRS-CD-EMP-COUNT.
019510     MOVE     HRS-SH-COUNT TO HRS-CD-VALID-SHIFTS.
019600     MOVE     ZERO TO HRS-CD-RETURN-CODE.
019700     GO TO    0000-Exit.
019800*
019900 0000-Exit.
020000     EXIT     PROGRAM.
020100*
020200 1000-Initialize.
020300     MOVE     ZERO TO HRS-SH-COUNT HRS-ET-COUNT
020400                      HRS-CD-OVERNIGHT-CNT HRS-CD-UNPARSE-CNT
020500                      HRS-CD-EMP-COUNT.
020600     MOVE     "N" TO WS-CE-EOF.
020700     OPEN     INPUT HRS-CLOCK-EVENT-FILE.
020800 1000-Exit.
020900     EXIT.
021000*
021100 1100-Read-Validate-Events.
021200     READ     HRS-CLOCK-EVENT-FILE
021300              AT END
021400              MOVE "Y" TO WS-CE-EOF
021500              GO TO 1100-Exit.
021600*
021700     IF       HRS-EVT-EMPLOYEE-NO = SPACES
021800              GO TO 1100-Exit.
021900*
022000     PERFORM  1200-Validate-Event       THRU 1200-Exit.
022100     IF       WS-EVT-VALID = "N"
022200              GO TO 1100-Exit.
022300*
022400     IF       HRS-EVT-START-DATE NOT = HRS-EVT-END-DATE
022500              ADD 1 TO HRS-CD-OVERNIGHT-CNT
022600              GO TO 1100-Exit.
022700*
022800     PERFORM  1300-Compute-Duration     THRU 1300-Exit.
022900     IF       WS-DUR-SECONDS NOT > ZERO
023000              DISPLAY "HRS100 WARNING - NON-POSITIVE DURATION "
023100                      "EMP " HRS-EVT-EMPLOYEE-NO
023200              GO TO 1100-Exit.
023300*
023400     PERFORM  1400-Add-Shift-Entry      THRU 1400-Exit.
023500 1100-Exit.
023600     EXIT.
023700*
023800 1200-Validate-Event.
023900     MOVE     "Y" TO WS-EVT-VALID.
024000     IF       HRS-EVT-START-DATE-N NOT NUMERIC-DATE
024100        OR    HRS-EVT-START-TIME-N NOT NUMERIC-DATE
024200        OR    HRS-EVT-END-DATE-N   NOT NUMERIC-DATE
024300        OR    HRS-EVT-END-TIME-N   NOT NUMERIC-DATE
024400        OR    HRS-EVT-START-DATE = ZERO
024500        OR    HRS-EVT-END-DATE   = ZERO
024510        OR    HRS-EVT-SD-CCYY    = ZERO
024520        OR    HRS-EVT-ED-CCYY    = ZERO
024600              MOVE "N" TO WS-EVT-VALID
024700              GO TO 1205-Count-Unparseable.
024800*
024900     IF       HRS-EVT-SD-MM  NOT > ZERO  OR  HRS-EVT-SD-MM  > 12
025000        OR    HRS-EVT-SD-DD  NOT > ZERO  OR  HRS-EVT-SD-DD  > 31
025100        OR    HRS-EVT-ED-MM  NOT > ZERO  OR  HRS-EVT-ED-MM  > 12
025200        OR    HRS-EVT-ED-DD  NOT > ZERO  OR  HRS-EVT-ED-DD  > 31
025300        OR    HRS-EVT-ST-HH  > 23  OR  HRS-EVT-ST-MM  > 59
025400        OR    HRS-EVT-ST-SS  > 59
025500        OR    HRS-EVT-ET-HH  > 23  OR  HRS-EVT-ET-MM  > 59
025600        OR    HRS-EVT-ET-SS  > 59
025700              MOVE "N" TO WS-EVT-VALID
025800              GO TO 1205-Count-Unparseable.
025900     GO TO    1200-Exit.
026000*
026100 1205-Count-Unparseable.
026200     ADD      1 TO HRS-CD-UNPARSE-CNT.
026300     DISPLAY  "HRS100 WARNING - UNPARSEABLE EVENT EMP "
026400              HRS-EVT-EMPLOYEE-NO.
026500 1200-Exit.
026600     EXIT.
026700*
026800 1300-Compute-Duration.
026900     COMPUTE  WS-START-SECS =
027000              (HRS-EVT-ST-HH * 3600) + (HRS-EVT-ST-MM * 60)
027100                                     +  HRS-EVT-ST-SS.
027200     COMPUTE  WS-END-SECS   =
027300              (HRS-EVT-ET-HH * 3600) + (HRS-EVT-ET-MM * 60)
027400                                     +  HRS-EVT-ET-SS.
027500     COMPUTE  WS-DUR-SECONDS = WS-END-SECS - WS-START-SECS.
027600 1300-Exit.
027700     EXIT.
027800*
027900 1400-Add-Shift-Entry.
028000     ADD      1 TO HRS-SH-COUNT.
028100     SET      HRS-SH-IDX TO HRS-SH-COUNT.
028200     MOVE     HRS-EVT-EMPLOYEE-NO TO HRS-SH-EMP-NO (HRS-SH-IDX).
028300     MOVE     HRS-EVT-START-DATE  TO HRS-SH-DATE   (HRS-SH-IDX).
028400     COMPUTE  HRS-SH-HOURS (HRS-SH-IDX) ROUNDED
028500                                      = WS-DUR-SECONDS / 3600.
028600 1400-Exit.
028700     EXIT.
028800*
028900 1500-Select-Report-Date.
029000* Rule 8 - supplied target date wins, else the most recent
029100* shift date in the valid population.
029200     IF       HRS-CD-TARGET-DATE NOT = ZERO
029300              MOVE HRS-CD-TARGET-DATE TO WS-REPORT-DATE
029400              GO TO 1590-Set-End-Date.
029500*
029600     MOVE     ZERO TO WS-REPORT-DATE.
029700     PERFORM  1550-Find-Max-Date        THRU 1550-Exit
029800              VARYING HRS-SH-IDX FROM 1 BY 1
029900              UNTIL   HRS-SH-IDX > HRS-SH-COUNT.
030000     MOVE     WS-REPORT-DATE TO HRS-CD-TARGET-DATE.
030100*
030200 1590-Set-End-Date.
030300* Rule 13 - end-date defaults to the report date.
030400     IF       HRS-CD-END-DATE = ZERO
030500              MOVE HRS-CD-TARGET-DATE TO HRS-CD-END-DATE.
030600 1500-Exit.
030700     EXIT.
030800*
030900 1550-Find-Max-Date.
031000     IF       HRS-SH-DATE (HRS-SH-IDX) > WS-REPORT-DATE
031100              MOVE HRS-SH-DATE (HRS-SH-IDX) TO WS-REPORT-DATE.
031200 1550-Exit.
031300     EXIT.
031400*
031500 2000-Aggregate-Shifts.
031600* Rule 6 - only shifts on the report date are rolled up,
031700* everything else is simply ignored (not an error, not counted).
031800     IF       HRS-SH-DATE (HRS-SH-IDX) NOT = HRS-CD-TARGET-DATE
031900              GO TO 2000-Exit.
032000     PERFORM  2100-Post-Employee-Table  THRU 2100-Exit.
032100 2000-Exit.
032200     EXIT.
032300*
032400 2100-Post-Employee-Table.
032500     MOVE     "N" TO WS-ET-FOUND.
032600     PERFORM  2110-Scan-Emp-Table       THRU 2110-Exit
032700              VARYING HRS-ET-IDX FROM 1 BY 1
032800              UNTIL   HRS-ET-IDX > HRS-ET-COUNT.
032900     IF       WS-ET-FOUND = "Y"
033000              ADD HRS-SH-HOURS (HRS-SH-IDX)
033100                  TO HRS-ET-REGULAR-HRS (WS-ET-MATCH)
033200              GO TO 2100-Exit.
033300*
033400     ADD      1 TO HRS-ET-COUNT.
033500     SET      HRS-ET-IDX TO HRS-ET-COUNT.
033600     MOVE     HRS-SH-EMP-NO (HRS-SH-IDX)
033700                       TO HRS-ET-EMP-NO (HRS-ET-IDX).
033800     MOVE     HRS-SH-HOURS (HRS-SH-IDX)
033900                       TO HRS-ET-REGULAR-HRS (HRS-ET-IDX).
034000 2100-Exit.
034100     EXIT.
034200*
034300 2110-Scan-Emp-Table.
034400     IF       HRS-ET-EMP-NO (HRS-ET-IDX) = HRS-SH-EMP-NO (HRS-SH-IDX)
034500              MOVE HRS-ET-IDX TO WS-ET-MATCH
034600              MOVE "Y" TO WS-ET-FOUND.
034700 2110-Exit.
034800     EXIT.
034900*
035000 2400-Sort-Emp-Table.
035100* Simple ascending bubble pass on Hrs-Et-Emp-No, the table is
035200* small enough (one entry per employee on this report date)
035300* that there is no call for anything smarter.
035400     IF       HRS-ET-COUNT < 2
035500              GO TO 2400-Exit.
035600     MOVE     HRS-ET-COUNT TO WS-SRT-LIMIT.
035700*
035800 2410-Sort-Pass.
035900     MOVE     "N" TO WS-SRT-SWAPPED.
036000     PERFORM  2420-Sort-Compare         THRU 2420-Exit
036100              VARYING HRS-ET-IDX FROM 1 BY 1
036200              UNTIL   HRS-ET-IDX > WS-SRT-LIMIT - 1.
036300     SUBTRACT 1 FROM WS-SRT-LIMIT.
036400     IF       WS-SRT-SWAPPED = "Y" AND WS-SRT-LIMIT > 1
036500              GO TO 2410-Sort-Pass.
036600 2400-Exit.
036700     EXIT.
036800*
036900 2420-Sort-Compare.
037000     COMPUTE  WS-SRT-NEXT = HRS-ET-IDX + 1.
037100     IF       HRS-ET-EMP-NO (HRS-ET-IDX)
037200                   > HRS-ET-EMP-NO (WS-SRT-NEXT)
037300              MOVE HRS-ET-ENTRY (HRS-ET-IDX)  TO WS-SRT-HOLD
037400              MOVE HRS-ET-ENTRY (WS-SRT-NEXT) TO
037500                   HRS-ET-ENTRY (HRS-ET-IDX)
037600              MOVE WS-SRT-HOLD TO HRS-ET-ENTRY (WS-SRT-NEXT)
037700              MOVE "Y" TO WS-SRT-SWAPPED.
037800 2420-Exit.
037900     EXIT.
038000*
038100 2500-Write-Summary-Recs.
038200     MOVE     SPACES TO HRS-SUMMARY-OUT-RECORD.
038300     MOVE     HRS-ET-EMP-NO (HRS-ET-IDX) TO HRS-SUM-EMP-NO.
038400     MOVE     "Work"       TO HRS-SUM-PAY-TYPE.
038500     MOVE     HRS-ET-REGULAR-HRS (HRS-ET-IDX)
038600                       TO HRS-SUM-REGULAR-HOURS.
038700     MOVE     ZERO         TO HRS-SUM-OT1-HOURS.
038800     MOVE     HRS-ET-REGULAR-HRS (HRS-ET-IDX)
038900                       TO HRS-SUM-PAID-HOURS.
039000     MOVE     ZERO         TO HRS-SUM-UNPAID-HOURS.
039100     WRITE    HRS-SUMMARY-OUT-RECORD.
039200 2500-Exit.
039300     EXIT.
039400*
039500 1900-No-Valid-Shifts.
039600     DISPLAY  "HRS100 ABEND - NO VALID SHIFTS FOUND".
039700     MOVE     1 TO HRS-CD-RETURN-CODE.
039800     GO TO    0000-Exit.
039900*
040000 2900-No-Shifts-For-Date.
040100     DISPLAY  "HRS100 ABEND - NO SHIFTS FOR REPORT DATE".
040200     MOVE     1 TO HRS-CD-RETURN-CODE.
040300     GO TO    0000-Exit.
