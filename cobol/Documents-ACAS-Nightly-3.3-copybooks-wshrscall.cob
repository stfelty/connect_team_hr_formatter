000100* 04/01/26 vbc - 1.00 Created for the HR Hours Summary batch,
000200*                     cut down from the ACAS wscall.cob shape
000300*                     to the fields hrs000/100/200 pass CALL
000400*                     to CALL - Hrs-Cd-Args not needed here.
000500*
000600 01  HRS-CALLING-DATA.
000610*                                  ccyymmdd
000700     03  HRS-CD-TARGET-DATE      PIC 9(8)    COMP.
000710*                                  ccyymmdd
000800     03  HRS-CD-END-DATE         PIC 9(8)    COMP.
000900     03  HRS-CD-REPORT-PREFIX    PIC X(20).
001000     03  HRS-CD-VALID-SHIFTS     BINARY-SHORT UNSIGNED.
001100     03  HRS-CD-OVERNIGHT-CNT    BINARY-SHORT UNSIGNED.
001200     03  HRS-CD-UNPARSE-CNT      BINARY-SHORT UNSIGNED.
001300     03  HRS-CD-EMP-COUNT        BINARY-SHORT UNSIGNED.
001400     03  HRS-CD-RETURN-CODE      PIC 9          VALUE ZERO.
001500*                                  0 = ok, 1 = hard abend
001510     03  FILLER                  PIC X(4).
001600*
