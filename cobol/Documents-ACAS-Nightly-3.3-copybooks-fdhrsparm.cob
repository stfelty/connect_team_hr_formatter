000100********************************************
000200*                                          *
000300*  Record Definition For HR Hours Run       *
000400*      Parameter File                       *
000500********************************************
000600*  File size 80 bytes padded - one record only.
000700*
000800* THESE FIELDS DEFINITIONS MAY NEED CHANGING
000900*
001000* 04/01/26 vbc - Created.
001100*
001200 FD  HRS-PARAMETER-FILE.
001300*
001400 01  HRS-PARAMETER-RECORD.
001410*                                   mm/dd/yyyy, blank = not supplied
001500     03  HRS-PM-TARGET-DATE       PIC X(10).
001600     03  HRS-PM-TARGET-DATE-G REDEFINES
001700                 HRS-PM-TARGET-DATE.
001800         05  HRS-PM-TD-MONTH      PIC X(2).
001900         05  FILLER               PIC X.
002000         05  HRS-PM-TD-DAY        PIC X(2).
002100         05  FILLER               PIC X.
002200         05  HRS-PM-TD-YEAR       PIC X(4).
002210*                                   mm/dd/yyyy, blank = not supplied
002300     03  HRS-PM-END-DATE          PIC X(10).
002400     03  HRS-PM-END-DATE-G REDEFINES
002500                 HRS-PM-END-DATE.
002600         05  HRS-PM-ED-MONTH      PIC X(2).
002700         05  FILLER               PIC X.
002800         05  HRS-PM-ED-DAY        PIC X(2).
002900         05  FILLER               PIC X.
003000         05  HRS-PM-ED-YEAR       PIC X(4).
003010*                                   advisory only - dataset fixed by JCL
003100     03  HRS-PM-REPORT-PREFIX     PIC X(20)
003200                 VALUE "HR_Report".
003300     03  FILLER                   PIC X(40).
003400*
