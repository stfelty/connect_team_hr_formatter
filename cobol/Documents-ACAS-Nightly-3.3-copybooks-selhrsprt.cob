000100********************************************************
000200*                                                      *
000300*   File Control Entry For Hours Summary Print File     *
000400*                                                       *
000500********************************************************
000600*  132 col print image, one copy only - see pyrgstr/
000700*  vacprint for the RW conventions this follows.
000800*
000900* 04/01/26 vbc - Created for the HR Hours Summary batch.
001000* 20/01/26 vbc - Switched off Line Sequential - the spec calls
001010*                for a true 132-byte fixed record and Line
001020*                Sequential trims the trailing spaces on write.
001030*
001100    SELECT HRS-REPORT-OUT-FILE ASSIGN TO "HRSPRINT"
001200        ORGANIZATION IS SEQUENTIAL
001300        ACCESS MODE IS SEQUENTIAL
001400        FILE STATUS IS HRS-RO-STATUS.
001500*
