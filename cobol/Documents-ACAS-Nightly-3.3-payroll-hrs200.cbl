000100*****************************************************************
000200*                                                               *
000300*              HR Hours Summary      Report Formatter           *
000400*          Uses RW (Report Writer for prints)                   *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.             HRS200.
001200*
001300 AUTHOR.                 J R Halversen.
001400*
001500 INSTALLATION.           Applewood Computers - Payroll Division.
001600*
001700 DATE-WRITTEN.           09/01/1987.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.               Copyright (C) 1987-2026 & later,
002200                         Applewood Computers.  Distributed
002300                         under the GNU General Public License.
002400                         See the file COPYING for details.
002500*
002600*    Remarks.            Prints the HR Hours Summary report -
002700*                        title, period, generation stamp,
002800*                        column headers, one detail line per
002900*                        employee and a grand-total line.
003000*                        Semi-sourced from the RW conventions
003100*                        in vacprint/pyrgstr.
003200*
003300*    Called modules.     None.
003400*
003500*    Called by.          HRS000.
003600*
003700*    Files used:
003800*                        HRSSUMRY. Employee hours summary (in).
003900*                        HRSPRINT. Hours summary report (out).
004000*
004100*    Error messages used.
004200*                        None - HRS000 carries the abend text.
004300*
004400* Changes:
004500* 09/01/87 jrh - 1.00.00 Created.
004600* 02/06/88 jrh -    .01  Totals line moved to Control Footing
004700*                        Final - was a hand-added WRITE before,
004800*                        duplicated the column editing.
004900* 14/09/89 vbc -    .02  Confirmed single-day report shows the
005000*                        same date twice in the period, not a
005100*                        blank end date.
005200* 11/07/91 jrh -    .03  Metadata line now counts Hrs-Cd-Emp-
005300*                        Count (detail rows), not records read -
005400*                        ops flagged a mismatch after a re-run.
005500* 17/01/99 jrh - 1.01.00 Year-2000 review - timestamp carries
005600*                        full ccyy already, no windowing to do.
006000* 20/08/08 mts -    .01  Page-Limit raised - a very large site
006100*                        was wrapping onto a second page with
006200*                        no repeat of the column headers.
006300* 09/11/11 jrh -    .02  Dropped the old UK dd/mm/yyyy period
006400*                        branch left over from the payroll copy
006500*                        this was split from.
006600* 24/10/16 jrh -    .03  Adopted wshrscall.cob for the linkage
006700*                        block in line with the rest of ACAS.
006800* 20/09/25 jrh - 1.02.00 Version update to match payroll 3.3.00.
006900* 04/01/26 vbc  - 2.00.00 Re-targeted at the HR Hours Summary
007000*                        spec - column set cut down to the
007100*                        eight summary fields, no GL tie in.
007200* 12/01/26 jrh -    .01  Excel styling dropped entirely - print
007300*                        image only, per the new spec.
007310* 20/01/26 vbc  -    .02  Dropped Special-Names - Top-Of-Form,
007320*                        Numeric-Date and the Upsi-0 rerun switch
007330*                        were carried over unused - this program
007340*                        pages through the RD's own Page-Limit,
007350*                        not a mnemonic WRITE...ADVANCING.
007360* 20/01/26 vbc  -    .03  Hrs-Total-Line was built on the RW Sum
007370*                        clause - not how this shop totals a
007380*                        column (see pyrgstr/vacprint, both hand-
007390*                        accumulate and Source the WS total).
007395*                        Switched to Ws-Report-Totals, added in
007396*                        2000-Process-Summary-Recs.
007400*
007500*****************************************************************
007600*
007700* Copyright Notice.
007800* ****************
007900*
008000* These files and programs are part of the Applewood Computers
008100* HR Hours Summary batch and are Copyright (c) Applewood
008200* Computers, 1987-2026 and later.  Distributed under the GNU
008300* General Public License, see the file COPYING for details.
008400*
008500 ENVIRONMENT             DIVISION.
008600*================================
008700*
009400 INPUT-OUTPUT            SECTION.
009500 FILE-CONTROL.
009600 COPY "selhrssum.cob".
009700 COPY "selhrsprt.cob".
009800*
009900 DATA                    DIVISION.
010000*================================
010100*
010200 FILE                    SECTION.
010300 COPY "fdhrssum.cob".
010400 COPY "fdhrsprt.cob".
010700*
010800 WORKING-STORAGE         SECTION.
010900*-----------------------
011000 77  WS-PROG-NAME            PIC X(17)  VALUE "HRS200 (2.00.00)".
011100*
011200 01  WS-STATUS-FIELDS.
011300     03  HRS-SO-STATUS        PIC XX     VALUE "00".
011400     03  HRS-RO-STATUS        PIC XX     VALUE "00".
011500     03  FILLER               PIC X(6).
011600*
011700 01  WS-SWITCHES.
011800     03  WS-SO-EOF            PIC X      VALUE "N".
011900     03  FILLER               PIC X(5).
012000*
012100 77  WS-PAGE-LINES            BINARY-CHAR UNSIGNED VALUE 60.
012200*
012300 01  WS-DATE-EDIT.
012310     03  WS-DATE-EDIT-N       PIC 9(8).
012320     03  WS-DE-GRP REDEFINES WS-DATE-EDIT-N.
012330         05  WS-DE-CCYY       PIC 9(4).
012340         05  WS-DE-MM         PIC 99.
012350         05  WS-DE-DD         PIC 99.
012360     03  FILLER               PIC X(2).
012900*
013000 01  WS-PERIOD-DATES.
013100     03  WS-PERIOD-START-DISP PIC X(10).
013200     03  WS-PERIOD-END-DISP   PIC X(10).
013210     03  FILLER               PIC X(4).
013300*
013400 01  WS-SYS-DATE.
013410     03  WS-SYS-DATE-N        PIC 9(8).
013420     03  WS-SD-GRP REDEFINES WS-SYS-DATE-N.
013430         05  WS-SD-CCYY       PIC 9(4).
013440         05  WS-SD-MM         PIC 99.
013450         05  WS-SD-DD         PIC 99.
013460     03  FILLER               PIC X(2).
013800*
013900 01  WS-SYS-TIME.
013910     03  WS-SYS-TIME-N        PIC 9(8).
013920     03  WS-ST-GRP REDEFINES WS-SYS-TIME-N.
013930         05  WS-ST-HH         PIC 99.
013940         05  WS-ST-MM         PIC 99.
013950         05  WS-ST-SS         PIC 99.
013960*                                  hundredths, unused
013970         05  FILLER           PIC 99.
014400*
014500 77  WS-GEN-TIMESTAMP         PIC X(19).
014510*
014520 01  WS-REPORT-TOTALS.
014530*                                  accumulated in 2000-Process-
014540*                                  Summary-Recs, sourced onto
014550*                                  Hrs-Total-Line below - the RW
014560*                                  Sum clause is not used here,
014570*                                  matching vacprint/pyrgstr.
014580     03  WS-TOT-REGULAR-HOURS PIC S9(6)V99  COMP-3.
014590     03  WS-TOT-OT1-HOURS     PIC S9(6)V99  COMP-3.
014600     03  WS-TOT-PAID-HOURS    PIC S9(6)V99  COMP-3.
014610     03  WS-TOT-UNPAID-HOURS  PIC S9(6)V99  COMP-3.
014620     03  FILLER               PIC X(2).
014630*
014700 REPORT                  SECTION.
014800*-----------------------
014900 RD  HRS-SUMMARY-REPORT
015000     CONTROL             FINAL
015100     PAGE LIMIT          WS-PAGE-LINES
015200     HEADING             1
015300     FIRST DETAIL         4
015400     LAST DETAIL         WS-PAGE-LINES.
015500*
015600 01  Rpt-Page-Head  TYPE IS PAGE HEADING.
015700     03  LINE  1.
015800         05  COL   1    PIC X(17)   VALUE "HR HOURS SUMMARY".
015900         05  COL  38    PIC X(7)    VALUE "PERIOD ".
016000         05  COL  45    PIC X(10)   SOURCE WS-PERIOD-START-DISP.
016100         05  COL  56    PIC X(3)    VALUE " - ".
016200         05  COL  59    PIC X(10)   SOURCE WS-PERIOD-END-DISP.
016300     03  LINE  2.
016400         05  COL   1    PIC X(10)   VALUE "GENERATED ".
016500         05  COL  11    PIC X(19)   SOURCE WS-GEN-TIMESTAMP.
016600         05  COL  43    PIC X(10)   VALUE "EMPLOYEES:".
016700         05  COL  54    PIC ZZZ9    SOURCE HRS-CD-EMP-COUNT.
016800     03  LINE  3.
016900         05  COL   1    PIC X(6)    VALUE "EMP ID".
017000         05  COL  13    PIC X(9)    VALUE "LAST NAME".
017100         05  COL  34    PIC X(10)   VALUE "FIRST NAME".
017200         05  COL  55    PIC X(8)    VALUE "PAY TYPE".
017300         05  COL  67    PIC X(7)    VALUE "REGULAR".
017400         05  COL  80    PIC X(3)    VALUE "OT1".
017500         05  COL  88    PIC X(4)    VALUE "PAID".
017600         05  COL  95    PIC X(6)    VALUE "UNPAID".
017700*
017800 01  Hrs-Detail-Line  TYPE IS DETAIL.
017900     03  LINE  PLUS 1.
018000         05  COL   1    PIC X(10)   SOURCE HRS-SUM-EMP-NO.
018100         05  COL  13    PIC X(20)   SOURCE HRS-SUM-LAST-NAME.
018200         05  COL  34    PIC X(20)   SOURCE HRS-SUM-FIRST-NAME.
018300         05  COL  55    PIC X(10)   SOURCE HRS-SUM-PAY-TYPE.
018400         05  COL  67    PIC ZZZ9.99 SOURCE HRS-SUM-REGULAR-HOURS.
018500         05  COL  80    PIC ZZZ9.99 SOURCE HRS-SUM-OT1-HOURS.
018600         05  COL  88    PIC ZZZ9.99 SOURCE HRS-SUM-PAID-HOURS.
018700         05  COL  95    PIC ZZZ9.99 SOURCE HRS-SUM-UNPAID-HOURS.
018800*
018900 01  Hrs-Total-Line  TYPE IS CONTROL FOOTING FINAL.
019000     03  LINE  PLUS 2.
019100         05  COL   1    PIC X(6)    VALUE "TOTALS".
019200         05  COL  67    PIC ZZZ9.99 SOURCE WS-TOT-REGULAR-HOURS.
019300         05  COL  80    PIC ZZZ9.99 SOURCE WS-TOT-OT1-HOURS.
019400         05  COL  88    PIC ZZZ9.99 SOURCE WS-TOT-PAID-HOURS.
019500         05  COL  95    PIC ZZZ9.99 SOURCE WS-TOT-UNPAID-HOURS.
019600*
019700 LINKAGE                 SECTION.
019800*===============
019900*
020000 COPY "wshrscall.cob".
020100*
020200 PROCEDURE               DIVISION    USING HRS-CALLING-DATA.
020300*====================================================
020400*
020500 0000-Main-Process.
020600     PERFORM  1000-Initialize           THRU 1000-Exit.
020700     INITIATE HRS-SUMMARY-REPORT.
020800     PERFORM  2000-Process-Summary-Recs THRU 2000-Exit
020900              UNTIL WS-SO-EOF = "Y".
021000     TERMINATE HRS-SUMMARY-REPORT.
021100     CLOSE    HRS-SUMMARY-OUT-FILE.
021200     CLOSE    HRS-REPORT-OUT-FILE.
021300     GO TO    0000-Exit.
021400*
021500 0000-Exit.
021600     EXIT     PROGRAM.
021700*
021800 1000-Initialize.
021900     PERFORM  1100-Format-Period-Dates  THRU 1100-Exit.
022000     PERFORM  1200-Format-Timestamp     THRU 1200-Exit.
022010     MOVE     ZERO TO WS-TOT-REGULAR-HOURS WS-TOT-OT1-HOURS
022020                      WS-TOT-PAID-HOURS    WS-TOT-UNPAID-HOURS.
022100     OPEN     INPUT  HRS-SUMMARY-OUT-FILE.
022200     OPEN     OUTPUT HRS-REPORT-OUT-FILE.
022300     MOVE     "N" TO WS-SO-EOF.
022400     PERFORM  2010-Read-Summary-Rec     THRU 2010-Exit.
022500 1000-Exit.
022600     EXIT.
022700*
022800 1100-Format-Period-Dates.
022900* Rule - title line shows report-date - end-date, same date
023000* twice for a single-day report (no blank-out of end date).
023100     MOVE     HRS-CD-TARGET-DATE TO WS-DATE-EDIT-N.
023200     STRING   WS-DE-MM "/" WS-DE-DD "/" WS-DE-CCYY
023300              DELIMITED BY SIZE INTO WS-PERIOD-START-DISP.
023400     MOVE     HRS-CD-END-DATE TO WS-DATE-EDIT-N.
023500     STRING   WS-DE-MM "/" WS-DE-DD "/" WS-DE-CCYY
023600              DELIMITED BY SIZE INTO WS-PERIOD-END-DISP.
023700 1100-Exit.
023800     EXIT.
023900*
024000 1200-Format-Timestamp.
024100     ACCEPT   WS-SYS-DATE FROM DATE YYYYMMDD.
024200     ACCEPT   WS-SYS-TIME FROM TIME.
024300     STRING   WS-SD-CCYY "-" WS-SD-MM "-" WS-SD-DD " "
024400              WS-ST-HH ":" WS-ST-MM ":" WS-ST-SS
024500              DELIMITED BY SIZE INTO WS-GEN-TIMESTAMP.
024600 1200-Exit.
024700     EXIT.
024800*
024900 2000-Process-Summary-Recs.
024910     ADD      HRS-SUM-REGULAR-HOURS TO WS-TOT-REGULAR-HOURS.
024920     ADD      HRS-SUM-OT1-HOURS     TO WS-TOT-OT1-HOURS.
024930     ADD      HRS-SUM-PAID-HOURS    TO WS-TOT-PAID-HOURS.
024940     ADD      HRS-SUM-UNPAID-HOURS  TO WS-TOT-UNPAID-HOURS.
025000     GENERATE HRS-Detail-Line.
025100     PERFORM  2010-Read-Summary-Rec     THRU 2010-Exit.
025200 2000-Exit.
025300     EXIT.
025400*
025500 2010-Read-Summary-Rec.
025600     READ     HRS-SUMMARY-OUT-FILE
025700              AT END MOVE "Y" TO WS-SO-EOF.
025800 2010-Exit.
025900     EXIT.
