000100********************************************************
000200*                                                      *
000300*   File Control Entry For HR Hours Run Parameter File  *
000400*                                                       *
000500********************************************************
000600*  One record, read once at start of job by hrs000 - see
000700*  fdhrsparm.cob for the layout. Optional - if the file
000800*  is absent or empty both dates default per BUSINESS
000900*  RULES para 8 and 13.
001000*
001100* 04/01/26 vbc - Created for the HR Hours Summary batch.
001200*
001300    SELECT HRS-PARAMETER-FILE ASSIGN TO "HRSPARM"
001400        ORGANIZATION IS LINE SEQUENTIAL
001500        ACCESS MODE IS SEQUENTIAL
001600        FILE STATUS IS HRS-PM-STATUS.
001700*
