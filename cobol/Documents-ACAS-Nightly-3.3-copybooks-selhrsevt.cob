000100********************************************************
000200*                                                      *
000300*   File Control Entry For Clock Event Transaction File *
000400*                                                       *
000500********************************************************
000600*  Raw shift events off the time-clock collector, one
000700*  record per shift, arbitrary order - see fdhrsevt.cob
000800*  for the record layout.
000900*
001000* 04/01/26 vbc - Created for the HR Hours Summary batch.
001100*
001200    SELECT HRS-CLOCK-EVENT-FILE ASSIGN TO "CLOCKEVT"
001300        ORGANIZATION IS LINE SEQUENTIAL
001400        ACCESS MODE IS SEQUENTIAL
001500        FILE STATUS IS HRS-CE-STATUS.
001600*
